000100******************************************************************
000200* PRCSLK0C  --  LINK-REC FOR CALLS INTO PRCSVC0M (PRICE SERVICE)*
000300*                                                                *
000400* SVC-REQUEST-CODE selects one of the four PriceService         *
000500* operations; SVC-RETURN-CODE distinguishes a clean answer (0)   *
000600* from "symbol not supported" (4) and "no data for this symbol   *
000700* on this date" (8) -- the caller must test the code, a zeroed   *
000800* output area is never a valid substitute for either error.      *
000900******************************************************************
001000 01  SVC-LINK-REC.
001100     05  SVC-LINK-HDR.
001200         10  SVC-REQUEST-CODE         PIC X(04).
001300             88  SVC-REQ-GET-STATS        VALUE "STAT".
001400             88  SVC-REQ-STATS-FOR-DATE   VALUE "STDT".
001500             88  SVC-REQ-DESC-RANGES      VALUE "RANK".
001600             88  SVC-REQ-HIGHEST-DATE     VALUE "HIDT".
001700         10  SVC-RETURN-CODE          PIC S9(04) COMP.
001800             88  SVC-RC-OK                VALUE ZERO.
001900             88  SVC-RC-NOT-SUPPORTED     VALUE 4.
002000             88  SVC-RC-NO-DATA-FOR-DATE  VALUE 8.
002100     05  SVC-LINK-DATA.
002200         10  SVC-IN-SYMBOL            PIC X(10).
002300         10  SVC-IN-OBS-DATE          PIC 9(08).
002400         10  SVC-OUT-STATS.
002500             15  SVC-OUT-OLDEST           PIC 9(09)V9(04).
002600             15  SVC-OUT-NEWEST           PIC 9(09)V9(04).
002700             15  SVC-OUT-MIN-PRICE        PIC 9(09)V9(04).
002800             15  SVC-OUT-MAX-PRICE        PIC 9(09)V9(04).
002900         10  SVC-OUT-NORM-RANGE       PIC S9(01)V9(04).
003000         10  SVC-OUT-RANK-COUNT       PIC S9(04) COMP.
003100         10  SVC-OUT-RANK-ROW OCCURS 25 TIMES.
003200             15  SVC-RANK-SYMBOL          PIC X(10).
003300             15  SVC-RANK-NORM-RANGE      PIC S9(01)V9(04).
003400     05  FILLER                   PIC X(08).
