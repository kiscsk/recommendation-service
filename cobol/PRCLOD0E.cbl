000100******************************************************************
000200* PRCLOD0E                                                      *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500
000600 PROGRAM-ID.    PRCLOD0M.
000700 AUTHOR.        D KOVACS.
000800 INSTALLATION.  COMMONWEALTH TRUST BANK - EDP DEPT.
000900 DATE-WRITTEN.  1986-04-14.
001000 DATE-COMPILED.
001100 SECURITY.      NONE.
001200
001300******************************************************************
001400* KURZBESCHREIBUNG :: CSVPRICELOADER MODULE.  OPENS EACH OF THE  *
001500*                     FIVE FIXED PRICEINn FEEDS IN TURN, SKIPS   *
001600*                     THE HEADER ROW, PARSES EACH DATA ROW       *
001700*                     (TIMESTAMP-EPOCH-MS,SYMBOL,PRICE) AND      *
001800*                     APPENDS IT TO THE SHARED PRICE TABLE BY    *
001900*                     CALLING PRCREP0M.  A ROW THAT FAILS TO     *
002000*                     PARSE IS COUNTED AND SKIPPED - IT NEVER     *
002100*                     ABORTS THE LOAD OF THE REST OF THE FILE.   *
002200*                                                                *
002300* CHANGE LOG                                                     *
002400*----------------------------------------------------------------*
002500* VERS.   | DATE       | BY | TICKET    | DESCRIPTION             *
002600*---------|------------|----|-----------|--------------------------
002700* A.00.00 | 1986-04-14 | DK | DP-0118   | ORIGINAL INSTALLATION,  *
002800*         |            |    |           | ONE INPUT FILE ONLY     *
002900* A.00.01 | 1986-06-02 | DK | DP-0131   | ADD PRICEIN2, PRICEIN3  *
003000* A.01.00 | 1990-05-21 | MP | DP-0402   | WIDEN PI-PRICE TO       *
003100*         |            |    |           | 9(09)V9(04), WAS 9(07) *
003200* A.01.01 | 1992-02-18 | MP | DP-0455   | ADD PRICEIN4, PRICEIN5  *
003300* A.01.02 | 1993-07-30 | MP | DP-0471   | GUARD AGAINST A SHORT   *
003400*         |            |    |           | FRACTION (E.G. ".5")    *
003500*         |            |    |           | - PAD BEFORE ROUNDING   *
003600* A.02.00 | 1998-08-12 | JT | Y2K-0027  | OBS-DATE NOW CCYYMMDD,  *
003700*         |            |    |           | CALENDAR MATH REWORKED  *
003800*         |            |    |           | TO CARRY A 4-DIGIT YEAR *
003900* A.02.01 | 1999-01-06 | JT | Y2K-0027  | REGRESSION RUN SIGN-OFF *
004000* A.03.00 | 2001-03-15 | TW | DP-0702   | RETURN FILES-LOADED AND *
004100*         |            |    |           | ROWS-SKIPPED TO CALLER  *
004120* A.03.01 | 2002-06-11 | TW | DP-0719   | ADD W-ROWS-READ-CTR,    *
004140*         |            |    |           | DISPLAYED AT B090-ENDE *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS SYMBOL-TEXT IS
004800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 ".
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PRICE-CSV-FILE1 ASSIGN TO PRICEIN1
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FILE-STATUS.
005500     SELECT PRICE-CSV-FILE2 ASSIGN TO PRICEIN2
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FILE-STATUS.
005800     SELECT PRICE-CSV-FILE3 ASSIGN TO PRICEIN3
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FILE-STATUS.
006100     SELECT PRICE-CSV-FILE4 ASSIGN TO PRICEIN4
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FILE-STATUS.
006400     SELECT PRICE-CSV-FILE5 ASSIGN TO PRICEIN5
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PRICE-CSV-FILE1.
007100 01  CSV-LINE1.
007200     05  CSV-LINE1-TEXT           PIC X(80).
007300     05  FILLER                   PIC X(02).
007400 FD  PRICE-CSV-FILE2.
007500 01  CSV-LINE2.
007600     05  CSV-LINE2-TEXT           PIC X(80).
007700     05  FILLER                   PIC X(02).
007800 FD  PRICE-CSV-FILE3.
007900 01  CSV-LINE3.
008000     05  CSV-LINE3-TEXT           PIC X(80).
008100     05  FILLER                   PIC X(02).
008200 FD  PRICE-CSV-FILE4.
008300 01  CSV-LINE4.
008400     05  CSV-LINE4-TEXT           PIC X(80).
008500     05  FILLER                   PIC X(02).
008600 FD  PRICE-CSV-FILE5.
008700 01  CSV-LINE5.
008800     05  CSV-LINE5-TEXT           PIC X(80).
008900     05  FILLER                   PIC X(02).
009000
009100 WORKING-STORAGE SECTION.
009200     COPY PRCREC0C.
009300     COPY PRCCSV0C.
009400     COPY PRCRLK0C.
009410
009420*--------------------------------------------------------------*
009430* 77-LEVEL COUNTER - ROWS READ ACROSS ALL FIVE FEEDS THIS RUN, *
009440* DISPLAYED ON THE JOB LOG AT B090-ENDE                       *
009450*--------------------------------------------------------------*
009460 77  W-ROWS-READ-CTR          PIC S9(07) COMP VALUE ZERO.
009500
009600*--------------------------------------------------------------*
009700* COMP-FELDER                                                   *
009800*--------------------------------------------------------------*
009900 01  COMP-FELDER.
010000     05  C4-CUR-FILE-NO           PIC S9(04) COMP.
010100     05  FILLER                   PIC X(04).
010200
010300*--------------------------------------------------------------*
010400* KONSTANTE-FELDER                                              *
010500*--------------------------------------------------------------*
010600 01  KONSTANTE-FELDER.
010700     05  K-MODUL                  PIC X(08) VALUE "PRCLOD0M".
010800     05  FILLER                   PIC X(04).
010900
011000*--------------------------------------------------------------*
011100* SCHALTER                                                      *
011200*--------------------------------------------------------------*
011300 01  SCHALTER.
011400     05  FILE-STATUS              PIC X(02).
011500         88  FILE-OK                        VALUE "00".
011600         88  FILE-NOK                        VALUE "01" THRU "99".
011700     05  REC-STAT REDEFINES  FILE-STATUS.
011800         10  FILE-STATUS1             PIC X.
011900             88  FILE-EOF                        VALUE "1".
012000         10  FILLER                   PIC X.
012100     05  EOF-FLAG                 PIC 9 VALUE ZERO.
012200         88  NOT-AT-EOF                      VALUE ZERO.
012300         88  AT-EOF                           VALUE 1.
012400     05  ROW-VALID-FLAG           PIC 9 VALUE ZERO.
012500         88  ROW-IS-VALID                    VALUE 1.
012600         88  ROW-IS-INVALID                  VALUE 0.
012700
012800*--------------------------------------------------------------*
012900* WORK-FELDER                                                   *
013000*--------------------------------------------------------------*
013100 01  WORK-FELDER.
013200     05  W-CSV-RAW-LINE           PIC X(80).
013300     05  W-INT-TEXT               PIC X(10).
013400     05  W-INT-NUM                PIC 9(09).
013500     05  W-FRAC-TEXT              PIC X(10).
013600     05  W-FRAC-5                 PIC X(05).
013700     05  W-FRAC-NUM               PIC 9(05).
013800     05  W-NEW-OBS-DATE           PIC 9(08).
013900     05  W-NEW-OBS-TIME           PIC 9(06).
014000     05  FILLER                   PIC X(04).
014100
014200*--------------------------------------------------------------*
014300* OBS-DATE-BUILD / OBS-TIME-BUILD - CCYYMMDD / HHMMSS ASSEMBLY  *
014400*--------------------------------------------------------------*
014500 01  OBS-DATE-BUILD.
014600     05  OD-CCYY                  PIC 9(04).
014700     05  OD-MM                    PIC 9(02).
014800     05  OD-DD                    PIC 9(02).
014900     05  FILLER                   PIC X(04).
015000 01  OBS-DATE-BUILD-N REDEFINES OBS-DATE-BUILD
015100                              PIC 9(08).
015200 01  OBS-TIME-BUILD.
015300     05  OT-HH                    PIC 9(02).
015400     05  OT-MI                    PIC 9(02).
015500     05  OT-SS                    PIC 9(02).
015600     05  FILLER                   PIC X(04).
015700 01  OBS-TIME-BUILD-N REDEFINES OBS-TIME-BUILD
015800                              PIC 9(06).
015900
016000*--------------------------------------------------------------*
016100* EPOCH-CALC - EPOCH-MILLISECOND TO CIVIL CALENDAR CONVERSION   *
016200* (HOWARD HINNANT'S "DAYS-FROM-CIVIL" ALGORITHM RUN BACKWARDS,  *
016300*  INTEGER ARITHMETIC ONLY - NO DATE INTRINSIC FUNCTIONS ARE    *
016400*  AVAILABLE ON THIS COMPILER)                                  *
016500*--------------------------------------------------------------*
016600 01  EPOCH-CALC.
016700     05  EC-EPOCH-MS              PIC S9(18) COMP.
016800     05  EC-TOTAL-DAYS            PIC S9(09) COMP.
016900     05  EC-MS-OF-DAY             PIC S9(09) COMP.
017000     05  EC-SECS-OF-DAY           PIC S9(09) COMP.
017100     05  EC-HH                    PIC S9(04) COMP.
017200     05  EC-MI                    PIC S9(04) COMP.
017300     05  EC-SS                    PIC S9(04) COMP.
017400     05  EC-Z                     PIC S9(09) COMP.
017500     05  EC-ERA                   PIC S9(09) COMP.
017600     05  EC-DOE                   PIC S9(09) COMP.
017700     05  EC-YOE                   PIC S9(09) COMP.
017800     05  EC-YEAR                  PIC S9(09) COMP.
017900     05  EC-DOY                   PIC S9(09) COMP.
018000     05  EC-MP                    PIC S9(09) COMP.
018100     05  EC-DAY                   PIC S9(09) COMP.
018200     05  EC-MONTH                 PIC S9(09) COMP.
018300     05  EC-T1                    PIC S9(09) COMP.
018400     05  EC-T2                    PIC S9(09) COMP.
018500     05  EC-T3                    PIC S9(09) COMP.
018600     05  FILLER                   PIC X(04).
018700
018800 LINKAGE SECTION.
018900 01  LNK-FILES-LOADED            PIC S9(04) COMP.
019000 01  LNK-ROWS-SKIPPED            PIC S9(04) COMP.
019100
019200 PROCEDURE DIVISION USING LNK-FILES-LOADED, LNK-ROWS-SKIPPED.
019300******************************************************************
019400* STEUERUNGS-SECTION                                             *
019500******************************************************************
019600 A100-STEUERUNG SECTION.
019700 A100-00.
019800     PERFORM B000-VORLAUF
019900     PERFORM B100-VERARBEITUNG
020000     PERFORM B090-ENDE
020100     EXIT PROGRAM
020200     .
020300 A100-99.
020400     EXIT.
020500
020600 B000-VORLAUF SECTION.
020700 B000-00.
020800     MOVE ZERO TO LNK-FILES-LOADED
020900     MOVE ZERO TO LNK-ROWS-SKIPPED
021000     .
021100 B000-99.
021200     EXIT.
021300
021400 B100-VERARBEITUNG SECTION.
021500 B100-00.
021600     PERFORM C110-LOAD-FILE1
021700     PERFORM C120-LOAD-FILE2
021800     PERFORM C130-LOAD-FILE3
021900     PERFORM C140-LOAD-FILE4
022000     PERFORM C150-LOAD-FILE5
022100     .
022200 B100-99.
022300     EXIT.
022400
022500 B090-ENDE SECTION.
022600 B090-00.
022650     DISPLAY K-MODUL " ROWS READ THIS RUN: " W-ROWS-READ-CTR
022700     CONTINUE
022800     .
022900 B090-99.
023000     EXIT.
023100
023200******************************************************************
023300* C110 THRU C150 - ONE FIXED INPUT FILE EACH.  A FILE THAT       *
023400* FAILS TO OPEN IS TREATED AS "NOT SUPPLIED THIS RUN", NOT AS    *
023500* AN ERROR - PRICEIN2 THRU PRICEIN5 ARE OPTIONAL.                *
023600******************************************************************
023700 C110-LOAD-FILE1 SECTION.
023800 C110-00.
023900     MOVE 1 TO C4-CUR-FILE-NO
024000     OPEN INPUT PRICE-CSV-FILE1
024100     IF  FILE-OK
024200         ADD 1 TO LNK-FILES-LOADED
024300         SET NOT-AT-EOF TO TRUE
024400         PERFORM D050-SKIP-HEADER1
024500         PERFORM D100-READ-FILE1 UNTIL AT-EOF
024600         CLOSE PRICE-CSV-FILE1
024700     END-IF
024800     .
024900 C110-99.
025000     EXIT.
025100
025200 C120-LOAD-FILE2 SECTION.
025300 C120-00.
025400     MOVE 2 TO C4-CUR-FILE-NO
025500     OPEN INPUT PRICE-CSV-FILE2
025600     IF  FILE-OK
025700         ADD 1 TO LNK-FILES-LOADED
025800         SET NOT-AT-EOF TO TRUE
025900         PERFORM D050-SKIP-HEADER2
026000         PERFORM D100-READ-FILE2 UNTIL AT-EOF
026100         CLOSE PRICE-CSV-FILE2
026200     END-IF
026300     .
026400 C120-99.
026500     EXIT.
026600
026700 C130-LOAD-FILE3 SECTION.
026800 C130-00.
026900     MOVE 3 TO C4-CUR-FILE-NO
027000     OPEN INPUT PRICE-CSV-FILE3
027100     IF  FILE-OK
027200         ADD 1 TO LNK-FILES-LOADED
027300         SET NOT-AT-EOF TO TRUE
027400         PERFORM D050-SKIP-HEADER3
027500         PERFORM D100-READ-FILE3 UNTIL AT-EOF
027600         CLOSE PRICE-CSV-FILE3
027700     END-IF
027800     .
027900 C130-99.
028000     EXIT.
028100
028200 C140-LOAD-FILE4 SECTION.
028300 C140-00.
028400     MOVE 4 TO C4-CUR-FILE-NO
028500     OPEN INPUT PRICE-CSV-FILE4
028600     IF  FILE-OK
028700         ADD 1 TO LNK-FILES-LOADED
028800         SET NOT-AT-EOF TO TRUE
028900         PERFORM D050-SKIP-HEADER4
029000         PERFORM D100-READ-FILE4 UNTIL AT-EOF
029100         CLOSE PRICE-CSV-FILE4
029200     END-IF
029300     .
029400 C140-99.
029500     EXIT.
029600
029700 C150-LOAD-FILE5 SECTION.
029800 C150-00.
029900     MOVE 5 TO C4-CUR-FILE-NO
030000     OPEN INPUT PRICE-CSV-FILE5
030100     IF  FILE-OK
030200         ADD 1 TO LNK-FILES-LOADED
030300         SET NOT-AT-EOF TO TRUE
030400         PERFORM D050-SKIP-HEADER5
030500         PERFORM D100-READ-FILE5 UNTIL AT-EOF
030600         CLOSE PRICE-CSV-FILE5
030700     END-IF
030800     .
030900 C150-99.
031000     EXIT.
031100
031200******************************************************************
031300* D050 - SKIP THE HEADER ROW (timestamp,symbol,price)            *
031400******************************************************************
031500 D050-SKIP-HEADER1 SECTION.
031600 D050-00.
031700     READ PRICE-CSV-FILE1
031800         AT END
031900             SET AT-EOF TO TRUE
032000     END-READ
032100     .
032200 D050-99.
032300     EXIT.
032400
032500 D050-SKIP-HEADER2 SECTION.
032600 D050-05.
032700     READ PRICE-CSV-FILE2
032800         AT END
032900             SET AT-EOF TO TRUE
033000     END-READ
033100     .
033200 D050-09.
033300     EXIT.
033400
033500 D050-SKIP-HEADER3 SECTION.
033600 D050-10.
033700     READ PRICE-CSV-FILE3
033800         AT END
033900             SET AT-EOF TO TRUE
034000     END-READ
034100     .
034200 D050-19.
034300     EXIT.
034400
034500 D050-SKIP-HEADER4 SECTION.
034600 D050-20.
034700     READ PRICE-CSV-FILE4
034800         AT END
034900             SET AT-EOF TO TRUE
035000     END-READ
035100     .
035200 D050-29.
035300     EXIT.
035400
035500 D050-SKIP-HEADER5 SECTION.
035600 D050-30.
035700     READ PRICE-CSV-FILE5
035800         AT END
035900             SET AT-EOF TO TRUE
036000     END-READ
036100     .
036200 D050-39.
036300     EXIT.
036400
036500******************************************************************
036600* D100 - READ ONE DATA ROW, HAND IT TO THE COMMON PARSER         *
036700******************************************************************
036800 D100-READ-FILE1 SECTION.
036900 D100-00.
037000     READ PRICE-CSV-FILE1 INTO W-CSV-RAW-LINE
037100         AT END
037200             SET AT-EOF TO TRUE
037250             GO TO D100-99
037300     END-READ
037350     ADD 1 TO W-ROWS-READ-CTR
037400     PERFORM E100-PARSE-ROW
037700     .
037800 D100-99.
037900     EXIT.
038000
038100 D100-READ-FILE2 SECTION.
038200 D100-05.
038300     READ PRICE-CSV-FILE2 INTO W-CSV-RAW-LINE
038400         AT END
038450             SET AT-EOF TO TRUE
038470             GO TO D100-09
038600     END-READ
038650     ADD 1 TO W-ROWS-READ-CTR
038700     PERFORM E100-PARSE-ROW
039000     .
039100 D100-09.
039200     EXIT.
039300
039400 D100-READ-FILE3 SECTION.
039500 D100-10.
039600     READ PRICE-CSV-FILE3 INTO W-CSV-RAW-LINE
039700         AT END
039750             SET AT-EOF TO TRUE
039770             GO TO D100-19
039900     END-READ
039950     ADD 1 TO W-ROWS-READ-CTR
040000     PERFORM E100-PARSE-ROW
040300     .
040400 D100-19.
040500     EXIT.
040600
040700 D100-READ-FILE4 SECTION.
040800 D100-20.
040900     READ PRICE-CSV-FILE4 INTO W-CSV-RAW-LINE
041000         AT END
041050             SET AT-EOF TO TRUE
041070             GO TO D100-29
041200     END-READ
041250     ADD 1 TO W-ROWS-READ-CTR
041300     PERFORM E100-PARSE-ROW
041600     .
041700 D100-29.
041800     EXIT.
041900
042000 D100-READ-FILE5 SECTION.
042100 D100-30.
042200     READ PRICE-CSV-FILE5 INTO W-CSV-RAW-LINE
042300         AT END
042350             SET AT-EOF TO TRUE
042370             GO TO D100-39
042500     END-READ
042550     ADD 1 TO W-ROWS-READ-CTR
042600     PERFORM E100-PARSE-ROW
042900     .
043000 D100-39.
043100     EXIT.
043200
043300******************************************************************
043400* E100-PARSE-ROW - UNSTRING THE CSV ROW, VALIDATE EACH FIELD,    *
043500* ROUND PI-PRICE HALF-UP TO 4 DECIMALS.  A ROW THAT FAILS ANY    *
043600* CHECK IS SKIPPED (COUNTED IN LNK-ROWS-SKIPPED) - THE REST OF   *
043700* THE FILE STILL LOADS.                                          *
043800******************************************************************
043900 E100-PARSE-ROW SECTION.
044000 E100-00.
044100     SET ROW-IS-VALID TO TRUE
044200     MOVE SPACES TO PI-TIMESTAMP-TEXT PI-SYMBOL PI-PRICE-TEXT
044300     MOVE SPACES TO W-INT-TEXT W-FRAC-TEXT
044400
044500     UNSTRING W-CSV-RAW-LINE DELIMITED BY ","
044600         INTO PI-TIMESTAMP-TEXT, PI-SYMBOL, PI-PRICE-TEXT
044700     END-UNSTRING
044800
044900     IF  PI-TIMESTAMP-TEXT NOT NUMERIC
045000         SET ROW-IS-INVALID TO TRUE
045100     END-IF
045200     IF  PI-SYMBOL = SPACES
045300         SET ROW-IS-INVALID TO TRUE
045400     END-IF
045500     IF  PI-SYMBOL NOT SYMBOL-TEXT
045600         SET ROW-IS-INVALID TO TRUE
045700     END-IF
045800
045900     IF  ROW-IS-VALID
046000         MOVE PI-TIMESTAMP-TEXT TO PI-TIMESTAMP
046100
046200         UNSTRING PI-PRICE-TEXT DELIMITED BY "."
046300             INTO W-INT-TEXT, W-FRAC-TEXT
046400         END-UNSTRING
046500
046600         IF  W-INT-TEXT NOT NUMERIC
046700             SET ROW-IS-INVALID TO TRUE
046800         ELSE
046900             MOVE W-INT-TEXT TO W-INT-NUM
047000             MOVE W-FRAC-TEXT(1:5) TO W-FRAC-5
047100             INSPECT W-FRAC-5 REPLACING ALL SPACE BY "0"
047200             IF  W-FRAC-5 NOT NUMERIC
047300                 SET ROW-IS-INVALID TO TRUE
047400             ELSE
047500                 MOVE W-FRAC-5 TO W-FRAC-NUM
047600                 COMPUTE PI-PRICE ROUNDED =
047700                         W-INT-NUM + (W-FRAC-NUM / 100000)
047800             END-IF
047900         END-IF
048000     END-IF
048100
048200     IF  ROW-IS-VALID
048300         PERFORM F100-CALC-OBS-DATE-TIME
048400         PERFORM F200-STORE-ENTRY
048500     ELSE
048600         ADD 1 TO LNK-ROWS-SKIPPED
048700     END-IF
048800     .
048900 E100-99.
049000     EXIT.
049100
049200******************************************************************
049300* F100 - EPOCH MILLISECONDS (UTC) TO CCYYMMDD / HHMMSS            *
049400******************************************************************
049500 F100-CALC-OBS-DATE-TIME SECTION.
049600 F100-00.
049700     MOVE PI-TIMESTAMP TO EC-EPOCH-MS
049800
049900     DIVIDE EC-EPOCH-MS BY 86400000
050000         GIVING EC-TOTAL-DAYS REMAINDER EC-MS-OF-DAY
050100
050200     DIVIDE EC-MS-OF-DAY BY 1000 GIVING EC-SECS-OF-DAY
050300     DIVIDE EC-SECS-OF-DAY BY 3600
050400         GIVING EC-HH REMAINDER EC-T1
050500     DIVIDE EC-T1 BY 60 GIVING EC-MI REMAINDER EC-SS
050600
050700*    HOWARD HINNANT "CIVIL-FROM-DAYS" - INTEGER DIVISION ONLY
050800     COMPUTE EC-Z = EC-TOTAL-DAYS + 719468
050900     DIVIDE EC-Z BY 146097 GIVING EC-ERA
051000     COMPUTE EC-DOE = EC-Z - (EC-ERA * 146097)
051100
051200     DIVIDE EC-DOE BY 1460   GIVING EC-T1
051300     DIVIDE EC-DOE BY 36524  GIVING EC-T2
051400     DIVIDE EC-DOE BY 146096 GIVING EC-T3
051500     COMPUTE EC-YOE = (EC-DOE - EC-T1 + EC-T2 - EC-T3) / 365
051600     COMPUTE EC-YEAR = EC-YOE + (EC-ERA * 400)
051700
051800     DIVIDE EC-YOE BY 4   GIVING EC-T1
051900     DIVIDE EC-YOE BY 100 GIVING EC-T2
052000     COMPUTE EC-DOY = EC-DOE - (365 * EC-YOE + EC-T1 - EC-T2)
052100
052200     COMPUTE EC-MP = (5 * EC-DOY + 2) / 153
052300     COMPUTE EC-T1 = (153 * EC-MP + 2) / 5
052400     COMPUTE EC-DAY = EC-DOY - EC-T1 + 1
052500
052600     IF  EC-MP < 10
052700         COMPUTE EC-MONTH = EC-MP + 3
052800     ELSE
052900         COMPUTE EC-MONTH = EC-MP - 9
053000     END-IF
053100
053200     IF  EC-MONTH <= 2
053300         ADD 1 TO EC-YEAR
053400     END-IF
053500
053600     MOVE EC-YEAR  TO OD-CCYY
053700     MOVE EC-MONTH TO OD-MM
053800     MOVE EC-DAY   TO OD-DD
053900     MOVE OBS-DATE-BUILD-N TO W-NEW-OBS-DATE
054000
054100     MOVE EC-HH TO OT-HH
054200     MOVE EC-MI TO OT-MI
054300     MOVE EC-SS TO OT-SS
054400     MOVE OBS-TIME-BUILD-N TO W-NEW-OBS-TIME
054500     .
054600 F100-99.
054700     EXIT.
054800
054900******************************************************************
055000* F200 - APPEND THE PARSED OBSERVATION TO THE SHARED TABLE VIA   *
055100* THE REPOSITORY MODULE                                           *
055200******************************************************************
055300 F200-STORE-ENTRY SECTION.
055400 F200-00.
055500     MOVE PI-SYMBOL       TO REP-IN-SYMBOL
055600     MOVE W-NEW-OBS-DATE  TO REP-IN-OBS-DATE
055700     MOVE W-NEW-OBS-TIME  TO REP-IN-OBS-TIME
055800     MOVE PI-PRICE        TO REP-IN-PRICE
055900     SET REP-REQ-ADD-ENTRY TO TRUE
056000     CALL "PRCREP0M" USING REP-LINK-REC
056100
056200     IF  NOT REP-RC-OK
056300         DISPLAY K-MODUL ">>> PRICE TABLE FULL, ROW SKIPPED <<<"
056400         ADD 1 TO LNK-ROWS-SKIPPED
056500     END-IF
056600     .
056700 F200-99.
056800     EXIT.
