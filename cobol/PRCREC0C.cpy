000100******************************************************************
000200* PRCREC0C                                                      *
000300* TICKER PRICE HISTORY TABLE - SHARED ACROSS THE RUN UNIT       *
000400*                                                                *
000500* Holds, for every ticker symbol loaded so far this run, the    *
000600* full list of price observations in the order they were read   *
000700* off the input files.  "Oldest" and "newest" downstream mean   *
000800* first-loaded and last-loaded entry for the symbol -- this     *
000900* table is NEVER re-sorted by date, the service module depends  *
001000* on load order being preserved exactly as read.                *
001100*                                                                *
001200* Declared IS EXTERNAL so the loader, the repository and the    *
001300* service module all address the same copy of the table inside  *
001400* one run unit without passing it across every CALL.             *
001500******************************************************************
001600 01  PRICE-TABLE-BUFFER IS EXTERNAL.
001700     05  PT-MAX-SYMBOLS          PIC S9(04) COMP VALUE +25.
001800     05  PT-MAX-ENTRIES          PIC S9(04) COMP VALUE +500.
001900     05  PT-SYMBOL-COUNT         PIC S9(04) COMP VALUE ZERO.
002000     05  PT-SYMBOL-ENTRY OCCURS 25 TIMES
002100                          INDEXED BY PT-SYM-IDX.
002200         10  PT-SYMBOL                PIC X(10).
002300         10  PT-ENTRY-COUNT           PIC S9(04) COMP.
002400*        PT-PRICE-ENTRY(1)      = oldest (first loaded)
002500*        PT-PRICE-ENTRY(count)  = newest (last loaded)
002600         10  PT-PRICE-ENTRY OCCURS 500 TIMES
002700                             INDEXED BY PT-ENT-IDX.
002800             15  PT-OBS-DATE              PIC 9(08).
002900             15  PT-OBS-TIME              PIC 9(06).
003000             15  PT-PRICE                 PIC 9(09)V9(04).
003100             15  FILLER                   PIC X(04).
003200         10  FILLER                   PIC X(06).
003300     05  FILLER                  PIC X(08).
