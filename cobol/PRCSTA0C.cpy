000100******************************************************************
000200* PRCSTA0C  --  PER-SYMBOL PRICE STATISTICS (CRYPTO-STATS)     *
000300******************************************************************
000400 01  CRYPTO-STATS-REC.
000500     05  CS-SYMBOL                PIC X(10).
000600     05  CS-OLDEST                PIC 9(09)V9(04).
000700     05  CS-NEWEST                PIC 9(09)V9(04).
000800     05  CS-MIN-PRICE             PIC 9(09)V9(04).
000900     05  CS-MAX-PRICE             PIC 9(09)V9(04).
001000     05  FILLER                   PIC X(05).
