000100******************************************************************
000200* PRCNRG0C  --  NORMALIZED-RANGE RECORD AND RANKING WORK TABLE  *
000300*                                                                *
000400* NORMALIZED-RANGE = (MAX-PRICE - MIN-PRICE) / MIN-PRICE,        *
000500* ROUNDED HALF-UP TO 4 DECIMALS.  THE RANKING TABLE HOLDS ONE    *
000600* ROW PER CURRENTLY SUPPORTED SYMBOL, SORTED DESCENDING BY THIS  *
000700* VALUE BY C300-SORT-RANK-TABLE IN PRCSVC0E.                     *
000800******************************************************************
000900 01  CRYPTO-NORM-RANGE-REC.
001000     05  CN-SYMBOL                PIC X(10).
001100     05  CN-NORM-RANGE            PIC S9(01)V9(04).
001200     05  FILLER                   PIC X(05).
001300
001400 01  NORM-RANGE-TABLE.
001500     05  NR-ROW-COUNT             PIC S9(04) COMP VALUE ZERO.
001600     05  NR-ROW OCCURS 25 TIMES
001700                 INDEXED BY NR-IDX.
001800         10  NR-SYMBOL                PIC X(10).
001900         10  NR-NORM-RANGE            PIC S9(01)V9(04).
002000         10  FILLER                   PIC X(04).
002100     05  FILLER                   PIC X(04).
