000100******************************************************************
000200* PRCREP0E                                                      *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500
000600 PROGRAM-ID.    PRCREP0M.
000700 AUTHOR.        R HOFFMANN.
000800 INSTALLATION.  COMMONWEALTH TRUST BANK - EDP DEPT.
000900 DATE-WRITTEN.  1986-04-21.
001000 DATE-COMPILED.
001100 SECURITY.      NONE.
001200
001300******************************************************************
001400* KURZBESCHREIBUNG :: INMEMORYPRICEREPOSITORY MODULE.  OWNS THE  *
001500*                     LOOKUPS AGAINST PRICE-TABLE-BUFFER (SEE    *
001600*                     PRCREC0C) - ADD ONE OBSERVATION, TEST      *
001700*                     WHETHER A SYMBOL IS SUPPORTED, LIST THE    *
001800*                     SUPPORTED SYMBOLS, OR LIST A SYMBOL'S      *
001900*                     OBSERVATIONS IN LOAD ORDER.  "SUPPORTED"   *
002000*                     MEANS THE SYMBOL HAS AT LEAST ONE ENTRY -  *
002100*                     A SYMBOL NEVER SEEN THIS RUN IS NOT         *
002200*                     SUPPORTED, PERIOD.                         *
002300*                                                                *
002400* CHANGE LOG                                                     *
002500*----------------------------------------------------------------*
002600* VERS.   | DATE       | BY | TICKET    | DESCRIPTION             *
002700*---------|------------|----|-----------|--------------------------
002800* A.00.00 | 1986-04-21 | RH | DP-0121   | ORIGINAL INSTALLATION,  *
002900*         |            |    |           | ADD-ENTRY/IS-SUPPORTED  *
003000*         |            |    |           | ONLY                    *
003100* A.00.01 | 1987-01-09 | RH | DP-0204   | ADD LIST-SYMBOLS FOR    *
003200*         |            |    |           | THE RANKING SECTION     *
003300* A.00.02 | 1987-01-27 | RH | DP-0211   | ADD LIST-PRICES FOR     *
003400*         |            |    |           | THE STATS SECTION       *
003500* A.01.00 | 1990-05-21 | MP | DP-0402   | WIDEN PT-PRICE TO       *
003600*         |            |    |           | 9(09)V9(04), WAS 9(07)  *
003700* A.01.01 | 1992-02-18 | MP | DP-0455   | RAISE PT-MAX-ENTRIES    *
003800*         |            |    |           | TO 500 PER SYMBOL       *
003900* A.02.00 | 1998-08-12 | JT | Y2K-0027  | PT-OBS-DATE WIDENED TO  *
004000*         |            |    |           | CCYYMMDD (WAS YYMMDD)   *
004100* A.02.01 | 1999-01-06 | JT | Y2K-0027  | REGRESSION RUN SIGN-OFF *
004150* A.02.02 | 2001-03-15 | TW | DP-0702   | ADD-ENTRY NOW REJECTS   *
004160*         |            |    |           | A SYMBOL CONTAINING ANY*
004170*         |            |    |           | CHARACTER OUTSIDE A-Z/ *
004180*         |            |    |           | 0-9 INSTEAD OF TABLING  *
004190*         |            |    |           | IT AS-IS               *
004193* A.02.03 | 2002-06-11 | TW | DP-0719   | ADD W-ADD-ENTRY-CTR TO  *
004196*         |            |    |           | TRACK OBSERVATIONS      *
004198*         |            |    |           | ADDED THIS RUN          *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS SYMBOL-CHARS IS
004800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 ".
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200     COPY PRCREC0C.
005300     COPY PRCRLK0C.
005310
005320*--------------------------------------------------------------*
005330* 77-LEVEL COUNTER - OBSERVATIONS ADDED THIS RUN                *
005340*--------------------------------------------------------------*
005350 77  W-ADD-ENTRY-CTR          PIC S9(07) COMP VALUE ZERO.
005400
005500*--------------------------------------------------------------*
005600* COMP-FELDER                                                   *
005700*--------------------------------------------------------------*
005800 01  COMP-FELDER.
005900     05  C4-ENTRY-IDX             PIC S9(04) COMP.
006000     05  C4-LIST-IDX              PIC S9(04) COMP.
006100     05  C4-FOUND-SYM-IDX         PIC S9(04) COMP.
006200     05  FILLER                   PIC X(04).
006300
006400*--------------------------------------------------------------*
006500* KONSTANTE-FELDER                                              *
006600*--------------------------------------------------------------*
006700 01  KONSTANTE-FELDER.
006800     05  K-MODUL                  PIC X(08) VALUE "PRCREP0M".
006900     05  FILLER                   PIC X(04).
007000
007100*--------------------------------------------------------------*
007200* SCHALTER                                                      *
007300*--------------------------------------------------------------*
007400 01  SCHALTER.
007500     05  SYM-FOUND-FLAG           PIC 9 VALUE ZERO.
007600         88  SYM-WAS-FOUND                   VALUE 1.
007700         88  SYM-NOT-FOUND                   VALUE 0.
007800     05  FILLER                   PIC X(04).
007900
008000*--------------------------------------------------------------*
008100* DISPLAY-FELDER - EDITED MIRRORS USED ONLY ON DISPLAY STMTS     *
008200*--------------------------------------------------------------*
008300 01  DISPLAY-FELDER.
008400     05  D-RETURN-CODE            PIC -9(04).
008500     05  D-RETURN-CODE-X REDEFINES D-RETURN-CODE
008600                              PIC X(05).
008700     05  D-SYM-COUNT              PIC -9(04).
008800     05  D-SYM-COUNT-X REDEFINES D-SYM-COUNT
008900                              PIC X(05).
009000     05  FILLER                   PIC X(04).
009100
009200*--------------------------------------------------------------*
009300* WORK-FELDER                                                   *
009400*--------------------------------------------------------------*
009500 01  WORK-FELDER.
009600     05  W-WORK-DATE-N            PIC 9(08).
009700     05  W-WORK-DATE REDEFINES W-WORK-DATE-N.
009800         10  W-WORK-CCYY              PIC 9(04).
009900         10  W-WORK-MM                PIC 9(02).
010000         10  W-WORK-DD                PIC 9(02).
010100     05  FILLER                   PIC X(04).
010200
010300 PROCEDURE DIVISION.
010400******************************************************************
010500* STEUERUNGS-SECTION - DISPATCH ON REP-REQUEST-CODE              *
010600******************************************************************
010700 A100-STEUERUNG SECTION.
010800 A100-00.
010900     MOVE ZERO TO REP-RETURN-CODE
011000
011100     IF  REP-REQ-ADD-ENTRY
011200         PERFORM B100-ADD-ENTRY
011300     ELSE
011400     IF  REP-REQ-IS-SUPPORTED
011500         PERFORM B200-IS-SUPPORTED
011600     ELSE
011700     IF  REP-REQ-LIST-SYMBOLS
011800         PERFORM B300-LIST-SYMBOLS
011900     ELSE
012000     IF  REP-REQ-LIST-PRICES
012100         PERFORM B400-LIST-PRICES
012200     ELSE
012300         SET REP-RC-NOT-SUPPORTED TO TRUE
012400     END-IF
012500     END-IF
012600     END-IF
012700     END-IF
012800
012900     EXIT PROGRAM
013000     .
013100 A100-99.
013200     EXIT.
013300
013400******************************************************************
013500* B100-ADD-ENTRY - APPEND ONE OBSERVATION.  A SYMBOL SEEN FOR    *
013600* THE FIRST TIME GETS A NEW PT-SYMBOL-ENTRY ROW; OTHERWISE THE   *
013700* OBSERVATION IS APPENDED AT THE END OF THAT SYMBOL'S LIST SO    *
013800* LOAD ORDER IS PRESERVED EXACTLY.                               *
013900******************************************************************
014000 B100-ADD-ENTRY SECTION.
014100 B100-00.
014200     IF  REP-IN-SYMBOL NOT SYMBOL-CHARS
014300         SET REP-RC-NOT-SUPPORTED TO TRUE
014400         DISPLAY K-MODUL ">>> SYMBOL CONTAINS BAD CHARACTERS <<<"
014500         EXIT PROGRAM
014600     END-IF
014700
014800     PERFORM C100-FIND-SYMBOL
014900
015000     IF  SYM-NOT-FOUND
015100         IF  PT-SYMBOL-COUNT >= PT-MAX-SYMBOLS
015200             SET REP-RC-NOT-SUPPORTED TO TRUE
015300             DISPLAY K-MODUL ">>> SYMBOL TABLE FULL <<<"
015400             EXIT PROGRAM
015500         END-IF
015600         ADD 1 TO PT-SYMBOL-COUNT
015700         SET PT-SYM-IDX TO PT-SYMBOL-COUNT
015800         MOVE REP-IN-SYMBOL TO PT-SYMBOL(PT-SYM-IDX)
015900         MOVE ZERO TO PT-ENTRY-COUNT(PT-SYM-IDX)
016000     ELSE
016100         SET PT-SYM-IDX TO C4-FOUND-SYM-IDX
016200     END-IF
016300
016400     IF  PT-ENTRY-COUNT(PT-SYM-IDX) >= PT-MAX-ENTRIES
016500         SET REP-RC-NOT-SUPPORTED TO TRUE
016600         DISPLAY K-MODUL ">>> PRICE LIST FULL FOR "
016700                 REP-IN-SYMBOL " <<<"
016800         EXIT PROGRAM
016900     END-IF
017000
017100     ADD 1 TO PT-ENTRY-COUNT(PT-SYM-IDX)
017200     SET PT-ENT-IDX TO PT-ENTRY-COUNT(PT-SYM-IDX)
017300     MOVE REP-IN-OBS-DATE TO PT-OBS-DATE(PT-SYM-IDX, PT-ENT-IDX)
017400     MOVE REP-IN-OBS-TIME TO PT-OBS-TIME(PT-SYM-IDX, PT-ENT-IDX)
017500     MOVE REP-IN-PRICE    TO PT-PRICE(PT-SYM-IDX, PT-ENT-IDX)
017600
017650     ADD 1 TO W-ADD-ENTRY-CTR
017700     SET REP-RC-OK TO TRUE
017800     .
017900 B100-99.
018000     EXIT.
018100
018200******************************************************************
018300* B200-IS-SUPPORTED - A SYMBOL IS SUPPORTED IFF IT HAS BEEN      *
018400* LOADED WITH AT LEAST ONE OBSERVATION THIS RUN                  *
018500******************************************************************
018600 B200-IS-SUPPORTED SECTION.
018700 B200-00.
018800     PERFORM C100-FIND-SYMBOL
018900
019000     IF  SYM-WAS-FOUND
019100         SET REP-RC-OK TO TRUE
019200     ELSE
019300         SET REP-RC-NOT-SUPPORTED TO TRUE
019400     END-IF
019500     .
019600 B200-99.
019700     EXIT.
019800
019900******************************************************************
020000* B300-LIST-SYMBOLS - RETURN EVERY SUPPORTED SYMBOL, LOAD ORDER  *
020100******************************************************************
020200 B300-LIST-SYMBOLS SECTION.
020300 B300-00.
020400     MOVE PT-SYMBOL-COUNT TO REP-OUT-SYMBOL-COUNT
020500
020600     MOVE 1 TO C4-LIST-IDX
020700     PERFORM C300-COPY-SYMBOL-ROW THRU C300-99
020800             UNTIL C4-LIST-IDX > PT-SYMBOL-COUNT
020900
021000     SET REP-RC-OK TO TRUE
021100     .
021200 B300-99.
021300     EXIT.
021400
021500 C300-COPY-SYMBOL-ROW.
021600     MOVE PT-SYMBOL(C4-LIST-IDX)
021700                   TO REP-OUT-SYMBOL(C4-LIST-IDX)
021800     ADD 1 TO C4-LIST-IDX
021900     .
022000 C300-99.
022100     EXIT.
022200
022300******************************************************************
022400* B400-LIST-PRICES - RETURN ONE SYMBOL'S OBSERVATIONS IN LOAD    *
022500* ORDER - REP-IN-SYMBOL MUST BE SUPPORTED OR THE CALL FAILS      *
022600******************************************************************
022700 B400-LIST-PRICES SECTION.
022800 B400-00.
022900     PERFORM C100-FIND-SYMBOL
023000
023100     IF  SYM-NOT-FOUND
023200         SET REP-RC-NOT-SUPPORTED TO TRUE
023300         EXIT PROGRAM
023400     END-IF
023500
023600     SET PT-SYM-IDX TO C4-FOUND-SYM-IDX
023700     MOVE PT-ENTRY-COUNT(PT-SYM-IDX) TO REP-OUT-ENTRY-COUNT
023800
023900     MOVE 1 TO C4-LIST-IDX
024000     PERFORM C400-COPY-PRICE-ROW THRU C400-99
024100             UNTIL C4-LIST-IDX > PT-ENTRY-COUNT(PT-SYM-IDX)
024200
024300     SET REP-RC-OK TO TRUE
024400     .
024500 B400-99.
024600     EXIT.
024700
024800 C400-COPY-PRICE-ROW.
024900     SET PT-ENT-IDX TO C4-LIST-IDX
025000     MOVE PT-OBS-DATE(PT-SYM-IDX, PT-ENT-IDX)
025100                   TO REP-OUT-OBS-DATE(C4-LIST-IDX)
025200     MOVE PT-OBS-TIME(PT-SYM-IDX, PT-ENT-IDX)
025300                   TO REP-OUT-OBS-TIME(C4-LIST-IDX)
025400     MOVE PT-PRICE(PT-SYM-IDX, PT-ENT-IDX)
025500                   TO REP-OUT-PRICE(C4-LIST-IDX)
025600     ADD 1 TO C4-LIST-IDX
025700     .
025800 C400-99.
025900     EXIT.
026000
026100******************************************************************
026200* C100-FIND-SYMBOL - LINEAR SEARCH OF PT-SYMBOL-ENTRY BY         *
026300* REP-IN-SYMBOL.  SETS SYM-FOUND-FLAG AND, WHEN FOUND,           *
026400* C4-FOUND-SYM-IDX.                                              *
026500******************************************************************
026600 C100-FIND-SYMBOL SECTION.
026700 C100-00.
026800     SET SYM-NOT-FOUND TO TRUE
026900     MOVE ZERO TO C4-FOUND-SYM-IDX
027000     MOVE 1 TO C4-ENTRY-IDX
027100     PERFORM C110-TEST-ONE-SYMBOL THRU C110-99
027200             UNTIL C4-ENTRY-IDX > PT-SYMBOL-COUNT
027300                OR SYM-WAS-FOUND
027400     .
027500 C100-99.
027600     EXIT.
027700
027800 C110-TEST-ONE-SYMBOL.
027900     IF  PT-SYMBOL(C4-ENTRY-IDX) = REP-IN-SYMBOL
028000         SET SYM-WAS-FOUND TO TRUE
028100         MOVE C4-ENTRY-IDX TO C4-FOUND-SYM-IDX
028150         GO TO C110-99
028200     ELSE
028300         ADD 1 TO C4-ENTRY-IDX
028400     END-IF
028500     .
028600 C110-99.
028700     EXIT.
