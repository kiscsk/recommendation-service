000100******************************************************************
000200* PRCSVC0E                                                      *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500
000600 PROGRAM-ID.    PRCSVC0M.
000700 AUTHOR.        R HOFFMANN.
000800 INSTALLATION.  COMMONWEALTH TRUST BANK - EDP DEPT.
000900 DATE-WRITTEN.  1987-01-09.
001000 DATE-COMPILED.
001100 SECURITY.      NONE.
001200
001300******************************************************************
001400* KURZBESCHREIBUNG :: PRICESERVICE MODULE.  DISPATCHES ON       *
001500*                     SVC-REQUEST-CODE TO PRODUCE PER-SYMBOL     *
001600*                     STATISTICS (WHOLE-PERIOD OR ONE DATE), THE *
001700*                     DESCENDING NORMALIZED-RANGE RANKING OF     *
001800*                     EVERY SUPPORTED SYMBOL, AND THE SINGLE     *
001900*                     SYMBOL WITH THE HIGHEST NORMALIZED RANGE   *
002000*                     ON A TARGET DATE.  NEVER TOUCHES THE SHARED *
002100*                     PRICE TABLE DIRECTLY - EVERY SYMBOL CHECK   *
002200*                     AND EVERY OBSERVATION LIST COMES BACK FROM  *
002300*                     A CALL TO PRCREP0M.  THIS MODULE NEVER      *
002400*                     DECIDES THAT QUESTION ON ITS OWN.          *
002500*                                                                *
002600* CHANGE LOG                                                     *
002700*----------------------------------------------------------------*
002800* VERS.   | DATE       | BY | TICKET    | DESCRIPTION             *
002900*---------|------------|----|-----------|--------------------------
003000* A.00.00 | 1987-01-09 | RH | DP-0204   | ORIGINAL INSTALLATION,  *
003100*         |            |    |           | GET-STATS AND THE       *
003200*         |            |    |           | DESCENDING RANKING      *
003300*         |            |    |           | (GET-DESC-NORMALIZED-   *
003400*         |            |    |           | RANGES) ONLY            *
003500* A.00.01 | 1987-01-27 | RH | DP-0211   | ADD GET-STATS-FOR-DATE  *
003600* A.01.00 | 1988-11-03 | DK | DP-0340   | ADD GET-HIGHEST-FOR-    *
003700*         |            |    |           | DATE, ALL-OR-NOTHING    *
003800*         |            |    |           | ON A MISSING SYMBOL     *
003900* A.01.01 | 1990-05-21 | MP | DP-0402   | WIDEN PRICE FIELDS TO   *
004000*         |            |    |           | 9(09)V9(04), WAS 9(07)  *
004100* A.02.00 | 1995-09-07 | RH | DP-0588   | GET-HIGHEST-FOR-DATE    *
004200*         |            |    |           | NOW ABORTS THE WHOLE    *
004300*         |            |    |           | REQUEST ON THE FIRST    *
004400*         |            |    |           | SYMBOL MISSING DATA -   *
004500*         |            |    |           | NO MORE PARTIAL RESULT  *
004600* A.02.01 | 1998-08-12 | JT | Y2K-0027  | DATE FIELDS WIDENED TO  *
004700*         |            |    |           | CCYYMMDD (WAS YYMMDD)   *
004800* A.02.02 | 1999-01-06 | JT | Y2K-0027  | REGRESSION RUN SIGN-OFF *
004850* A.02.03 | 2001-03-15 | TW | DP-0702   | GET-HIGHEST-FOR-DATE    *
004860*         |            |    |           | NOW ALSO ABORTS WHEN NO *
004870*         |            |    |           | SYMBOLS ARE SUPPORTED   *
004880*         |            |    |           | THIS RUN - WAS COMING   *
004890*         |            |    |           | BACK "OK" WITH A BLANK  *
004895*         |            |    |           | SYMBOL AND A ZERO RANGE *
004897* A.02.04 | 2002-06-11 | TW | DP-0719   | STATS AND RANK RESULTS  *
004898*         |            |    |           | NOW STAGED THROUGH      *
004899*         |            |    |           | CRYPTO-STATS-REC / -NRG *
004910* A.02.05 | 2002-09-03 | TW | DP-0731   | C100-CALC-STATS NOW     *
004920*         |            |    |           | ASKS PRCREP0M FOR THE   *
004930*         |            |    |           | SYMBOL'S PRICE LIST     *
004940*         |            |    |           | (REP-REQ-LIST-PRICES)   *
004950*         |            |    |           | INSTEAD OF READING THE  *
004960*         |            |    |           | SHARED PRICE TABLE      *
004970*         |            |    |           | ITSELF - DROPPED THE    *
004980*         |            |    |           | DUPLICATE SYMBOL SEARCH *
004990******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS SYMBOL-CHARS IS
005500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 ".
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
006000     COPY PRCRLK0C.
006100     COPY PRCSLK0C.
006200     COPY PRCSTA0C.
006300     COPY PRCNRG0C.
006310
006320*--------------------------------------------------------------*
006330* 77-LEVEL COUNTER - CALLS INTO THIS MODULE SINCE PROGRAM START *
006340*--------------------------------------------------------------*
006350 77  W-SVC-CALL-CTR           PIC S9(07) COMP VALUE ZERO.
006400
006500*--------------------------------------------------------------*
006600* COMP-FELDER                                                   *
006700*--------------------------------------------------------------*
006800 01  COMP-FELDER.
006900     05  C4-SYM-IDX               PIC S9(04) COMP.
007000     05  C4-SCAN-IDX              PIC S9(04) COMP.
007200     05  C4-OUT-IDX               PIC S9(04) COMP.
007300     05  C4-IN-IDX                PIC S9(04) COMP.
007400     05  C4-MATCH-COUNT           PIC S9(04) COMP.
007500     05  FILLER                   PIC X(04).
007600
007700*--------------------------------------------------------------*
007800* KONSTANTE-FELDER                                              *
007900*--------------------------------------------------------------*
008000 01  KONSTANTE-FELDER.
008100     05  K-MODUL                  PIC X(08) VALUE "PRCSVC0M".
008200     05  FILLER                   PIC X(04).
008300
008400*--------------------------------------------------------------*
008500* SCHALTER                                                      *
008600*--------------------------------------------------------------*
008700 01  SCHALTER.
009100     05  DATE-FILTER-FLAG         PIC 9 VALUE ZERO.
009200         88  FILTER-BY-DATE                  VALUE 1.
009300         88  NO-DATE-FILTER                  VALUE 0.
009400     05  HIDT-STATUS-FLAG         PIC 9 VALUE ZERO.
009500         88  HIDT-ABORTED                    VALUE 1.
009600         88  HIDT-NOT-ABORTED                 VALUE 0.
009700     05  HIDT-BEST-FLAG           PIC 9 VALUE ZERO.
009800         88  HIDT-BEST-SET                   VALUE 1.
009900         88  HIDT-BEST-NOT-SET                VALUE 0.
010000     05  FILLER                   PIC X(04).
010100
010200*--------------------------------------------------------------*
010300* DISPLAY-FELDER - EDITED MIRRORS USED ONLY ON DISPLAY STMTS     *
010400*--------------------------------------------------------------*
010500 01  DISPLAY-FELDER.
010600     05  D-NORM-RANGE             PIC -9.9(04).
010700     05  D-NORM-RANGE-X REDEFINES D-NORM-RANGE
010800                              PIC X(07).
010900     05  FILLER                   PIC X(04).
011000
011100*--------------------------------------------------------------*
011200* STATS-WORK - RUNNING RESULT OF C100-CALC-STATS                *
011300*--------------------------------------------------------------*
011400 01  STATS-WORK.
011500     05  W-FIND-SYMBOL            PIC X(10).
011600     05  W-FIRST-PRICE            PIC 9(09)V9(04).
011700     05  W-LAST-PRICE             PIC 9(09)V9(04).
011800     05  W-MIN-PRICE              PIC 9(09)V9(04).
011900     05  W-MAX-PRICE              PIC 9(09)V9(04).
012000     05  W-NORM-RANGE             PIC S9(01)V9(04).
012100     05  W-FILTER-DATE-N          PIC 9(08).
012200     05  W-FILTER-DATE REDEFINES W-FILTER-DATE-N.
012300         10  W-FILTER-CCYY            PIC 9(04).
012400         10  W-FILTER-MM              PIC 9(02).
012500         10  W-FILTER-DD              PIC 9(02).
012600     05  FILLER                   PIC X(04).
012700
012800*--------------------------------------------------------------*
012900* HIDT-WORK - RUNNING MAXIMUM FOR GET-HIGHEST-FOR-DATE           *
013000*--------------------------------------------------------------*
013100 01  HIDT-WORK.
013200     05  W-BEST-SYMBOL            PIC X(10).
013300     05  W-BEST-NORM-RANGE        PIC S9(01)V9(04).
013400     05  FILLER                   PIC X(04).
013500
013600*--------------------------------------------------------------*
013700* RANK-SORT-WORK - SWAP TEMP FOR C300-SORT-RANK-TABLE            *
013800*--------------------------------------------------------------*
013900 01  RANK-SORT-WORK.
014000     05  W-RANK-SWAP-TEMP.
014100         10  W-SWAP-SYMBOL            PIC X(10).
014200         10  W-SWAP-NORM-RANGE        PIC S9(01)V9(04).
014300         10  FILLER                   PIC X(04).
014400     05  W-RANK-SWAP-X REDEFINES W-RANK-SWAP-TEMP
014500                              PIC X(19).
014600
014700 PROCEDURE DIVISION.
014800******************************************************************
014900* STEUERUNGS-SECTION - DISPATCH ON SVC-REQUEST-CODE              *
015000******************************************************************
015100 A100-STEUERUNG SECTION.
015200 A100-00.
015220     ADD 1 TO W-SVC-CALL-CTR
015300     MOVE ZERO TO SVC-RETURN-CODE
015400
015500     IF  SVC-REQ-GET-STATS
015600         IF  SVC-IN-SYMBOL NOT SYMBOL-CHARS
015700             SET SVC-RC-NOT-SUPPORTED TO TRUE
015800         ELSE
015900             PERFORM B100-GET-STATS
016000         END-IF
016100     ELSE
016200     IF  SVC-REQ-STATS-FOR-DATE
016300         IF  SVC-IN-SYMBOL NOT SYMBOL-CHARS
016400             SET SVC-RC-NOT-SUPPORTED TO TRUE
016500         ELSE
016600             PERFORM B200-GET-STATS-FOR-DATE
016700         END-IF
016800     ELSE
016900     IF  SVC-REQ-DESC-RANGES
017000         PERFORM B300-GET-DESC-RANGES
017100     ELSE
017200     IF  SVC-REQ-HIGHEST-DATE
017300         PERFORM B400-GET-HIGHEST-DATE
017400     ELSE
017500         SET SVC-RC-NOT-SUPPORTED TO TRUE
017600     END-IF
017700     END-IF
017800     END-IF
017900     END-IF
018000
018100     EXIT PROGRAM
018200     .
018300 A100-99.
018400     EXIT.
018500
018600******************************************************************
018700* B100-GET-STATS - WHOLE-PERIOD STATISTICS FOR ONE SYMBOL        *
018800******************************************************************
018900 B100-GET-STATS SECTION.
019000 B100-00.
019100     MOVE SVC-IN-SYMBOL TO REP-IN-SYMBOL
019200     SET REP-REQ-IS-SUPPORTED TO TRUE
019300     CALL "PRCREP0M" USING REP-LINK-REC
019400
019500     IF  REP-RC-NOT-SUPPORTED
019600         SET SVC-RC-NOT-SUPPORTED TO TRUE
019700         EXIT SECTION
019800     END-IF
019900
020000     MOVE SVC-IN-SYMBOL TO W-FIND-SYMBOL
020200     SET NO-DATE-FILTER TO TRUE
020300     PERFORM C100-CALC-STATS
020320     PERFORM C150-BUILD-STATS-REC
020340
020360     MOVE CS-OLDEST     TO SVC-OUT-OLDEST
020380     MOVE CS-NEWEST     TO SVC-OUT-NEWEST
020390     MOVE CS-MIN-PRICE  TO SVC-OUT-MIN-PRICE
020395     MOVE CS-MAX-PRICE  TO SVC-OUT-MAX-PRICE
020900     SET SVC-RC-OK TO TRUE
021000     .
021100 B100-99.
021200     EXIT.
021300
021400******************************************************************
021500* B200-GET-STATS-FOR-DATE - STATISTICS FOR ONE SYMBOL, SCOPED    *
021600* TO ENTRIES WHOSE OBS-DATE EQUALS SVC-IN-OBS-DATE               *
021700******************************************************************
021800 B200-GET-STATS-FOR-DATE SECTION.
021900 B200-00.
022000     MOVE SVC-IN-SYMBOL TO REP-IN-SYMBOL
022100     SET REP-REQ-IS-SUPPORTED TO TRUE
022200     CALL "PRCREP0M" USING REP-LINK-REC
022300
022400     IF  REP-RC-NOT-SUPPORTED
022500         SET SVC-RC-NOT-SUPPORTED TO TRUE
022600         EXIT SECTION
022700     END-IF
022800
022900     MOVE SVC-IN-SYMBOL TO W-FIND-SYMBOL
023100     SET FILTER-BY-DATE TO TRUE
023200     MOVE SVC-IN-OBS-DATE TO W-FILTER-DATE-N
023300     PERFORM C100-CALC-STATS
023400
023500     IF  C4-MATCH-COUNT = ZERO
023600         SET SVC-RC-NO-DATA-FOR-DATE TO TRUE
023700     ELSE
023720         PERFORM C150-BUILD-STATS-REC
023740         MOVE CS-OLDEST     TO SVC-OUT-OLDEST
023760         MOVE CS-NEWEST     TO SVC-OUT-NEWEST
023780         MOVE CS-MIN-PRICE  TO SVC-OUT-MIN-PRICE
023790         MOVE CS-MAX-PRICE  TO SVC-OUT-MAX-PRICE
024200         SET SVC-RC-OK TO TRUE
024300     END-IF
024400     .
024500 B200-99.
024600     EXIT.
024650
024660******************************************************************
024670* C150-BUILD-STATS-REC - STAGE C100-CALC-STATS' RESULT INTO THE  *
024680* SHOP-STANDARD CRYPTO-STATS-REC AREA BEFORE IT IS COPIED OUT TO *
024690* SVC-OUT-STATS - THIS IS THE ONE PLACE THAT RECORD IS FILLED    *
024695******************************************************************
024700 C150-BUILD-STATS-REC SECTION.
024710 C150-00.
024720     MOVE W-FIND-SYMBOL TO CS-SYMBOL
024730     MOVE W-FIRST-PRICE TO CS-OLDEST
024740     MOVE W-LAST-PRICE  TO CS-NEWEST
024750     MOVE W-MIN-PRICE   TO CS-MIN-PRICE
024760     MOVE W-MAX-PRICE   TO CS-MAX-PRICE
024770     .
024780 C150-99.
024790     EXIT.
024800
024810******************************************************************
024900* B300-GET-DESC-RANGES - ONE ROW PER SUPPORTED SYMBOL, SORTED    *
025000* STRICTLY DESCENDING BY NORMALIZED RANGE                       *
025100******************************************************************
025200 B300-GET-DESC-RANGES SECTION.
025300 B300-00.
025400     SET REP-REQ-LIST-SYMBOLS TO TRUE
025500     CALL "PRCREP0M" USING REP-LINK-REC
025600     MOVE REP-OUT-SYMBOL-COUNT TO NR-ROW-COUNT
025700
025800     MOVE 1 TO C4-SYM-IDX
025900     PERFORM C500-BUILD-RANK-ROW THRU C500-99
026000             UNTIL C4-SYM-IDX > NR-ROW-COUNT
026100
026200     PERFORM C300-SORT-RANK-TABLE
026300
026400     MOVE NR-ROW-COUNT TO SVC-OUT-RANK-COUNT
026500     MOVE 1 TO C4-SYM-IDX
026600     PERFORM C600-COPY-RANK-ROW THRU C600-99
026700             UNTIL C4-SYM-IDX > NR-ROW-COUNT
026800
026900     SET SVC-RC-OK TO TRUE
027000     .
027100 B300-99.
027200     EXIT.
027300
027400 C500-BUILD-RANK-ROW.
027500     MOVE REP-OUT-SYMBOL(C4-SYM-IDX) TO W-FIND-SYMBOL
027700     SET NO-DATE-FILTER TO TRUE
027800     PERFORM C100-CALC-STATS
027900     PERFORM C200-CALC-NORM-RANGE
027950     MOVE REP-OUT-SYMBOL(C4-SYM-IDX) TO CN-SYMBOL
027960     MOVE W-NORM-RANGE               TO CN-NORM-RANGE
028000
028100     MOVE CN-SYMBOL     TO NR-SYMBOL(C4-SYM-IDX)
028200     MOVE CN-NORM-RANGE TO NR-NORM-RANGE(C4-SYM-IDX)
028300     ADD 1 TO C4-SYM-IDX
028400     .
028500 C500-99.
028600     EXIT.
028700
028800 C600-COPY-RANK-ROW.
028900     MOVE NR-SYMBOL(C4-SYM-IDX)
029000                   TO SVC-RANK-SYMBOL(C4-SYM-IDX)
029100     MOVE NR-NORM-RANGE(C4-SYM-IDX)
029200                   TO SVC-RANK-NORM-RANGE(C4-SYM-IDX)
029300     ADD 1 TO C4-SYM-IDX
029400     .
029500 C600-99.
029600     EXIT.
029700
029800******************************************************************
029900* B400-GET-HIGHEST-DATE - SINGLE HIGHEST-NORMALIZED-RANGE SYMBOL *
030000* FOR A TARGET DATE.  ALL-OR-NOTHING: THE FIRST SUPPORTED SYMBOL *
030100* WITH NO DATA FOR THE DATE ABORTS THE WHOLE REQUEST.             *
030200******************************************************************
030300 B400-GET-HIGHEST-DATE SECTION.
030400 B400-00.
030500     SET REP-REQ-LIST-SYMBOLS TO TRUE
030600     CALL "PRCREP0M" USING REP-LINK-REC
030700
030800     SET HIDT-NOT-ABORTED TO TRUE
030900     SET HIDT-BEST-NOT-SET TO TRUE
031000     MOVE 1 TO C4-SYM-IDX
031100     PERFORM C700-EVAL-ONE-SYMBOL THRU C700-99
031200             UNTIL C4-SYM-IDX > REP-OUT-SYMBOL-COUNT
031300                OR HIDT-ABORTED
031400
031500     IF  HIDT-ABORTED OR HIDT-BEST-NOT-SET
031600         SET SVC-RC-NO-DATA-FOR-DATE TO TRUE
031700     ELSE
031800         MOVE 1                 TO SVC-OUT-RANK-COUNT
031900         MOVE W-BEST-SYMBOL     TO SVC-RANK-SYMBOL(1)
032000         MOVE W-BEST-NORM-RANGE TO SVC-RANK-NORM-RANGE(1)
032100         MOVE W-BEST-NORM-RANGE TO SVC-OUT-NORM-RANGE
032200         SET SVC-RC-OK TO TRUE
032300     END-IF
032400     .
032500 B400-99.
032600     EXIT.
032700
032800 C700-EVAL-ONE-SYMBOL.
032900     MOVE REP-OUT-SYMBOL(C4-SYM-IDX) TO W-FIND-SYMBOL
033100     SET FILTER-BY-DATE TO TRUE
033200     MOVE SVC-IN-OBS-DATE TO W-FILTER-DATE-N
033300     PERFORM C100-CALC-STATS
033400
033420     IF  C4-MATCH-COUNT = ZERO
033440         SET HIDT-ABORTED TO TRUE
033460         GO TO C700-99
033480     END-IF
033500
033800     PERFORM C200-CALC-NORM-RANGE
033820     MOVE REP-OUT-SYMBOL(C4-SYM-IDX) TO CN-SYMBOL
033840     MOVE W-NORM-RANGE               TO CN-NORM-RANGE
033900     IF  HIDT-BEST-NOT-SET OR CN-NORM-RANGE > W-BEST-NORM-RANGE
034000         MOVE CN-SYMBOL                  TO W-BEST-SYMBOL
034100         MOVE CN-NORM-RANGE              TO W-BEST-NORM-RANGE
034200         SET HIDT-BEST-SET TO TRUE
034300     END-IF
034400     ADD 1 TO C4-SYM-IDX
034600     .
034700 C700-99.
034800     EXIT.
034900
035000******************************************************************
035100* C100-CALC-STATS - FETCH W-FIND-SYMBOL'S OBSERVATIONS FROM THE  *
035200* REPOSITORY IN LOAD ORDER (REP-REQ-LIST-PRICES) AND SCAN THEM,  *
035300* APPLYING THE DATE FILTER IF ONE IS ARMED.  LEAVES THE RESULT   *
035400* IN STATS-WORK AND THE MATCH COUNT IN C4-MATCH-COUNT - A ZERO   *
035450* MATCH COUNT MEANS "NO DATA", NOT "ZERO STATS".                 *
035500******************************************************************
035600 C100-CALC-STATS SECTION.
035700 C100-00.
035800     MOVE W-FIND-SYMBOL TO REP-IN-SYMBOL
035900     SET REP-REQ-LIST-PRICES TO TRUE
036000     CALL "PRCREP0M" USING REP-LINK-REC
036100
036200     MOVE ZERO TO C4-MATCH-COUNT
036300     MOVE 1 TO C4-SCAN-IDX
036400     PERFORM C110-SCAN-ONE-ENTRY THRU C110-99
036500             UNTIL C4-SCAN-IDX > REP-OUT-ENTRY-COUNT
036600     .
036700 C100-99.
036800     EXIT.
036900
037000 C110-SCAN-ONE-ENTRY.
037100     IF  NO-DATE-FILTER
037200      OR REP-OUT-OBS-DATE(C4-SCAN-IDX) = W-FILTER-DATE-N
037300         ADD 1 TO C4-MATCH-COUNT
037400         IF  C4-MATCH-COUNT = 1
037500             MOVE REP-OUT-PRICE(C4-SCAN-IDX) TO W-FIRST-PRICE
037600             MOVE REP-OUT-PRICE(C4-SCAN-IDX) TO W-MIN-PRICE
037700             MOVE REP-OUT-PRICE(C4-SCAN-IDX) TO W-MAX-PRICE
037800         ELSE
037900             IF  REP-OUT-PRICE(C4-SCAN-IDX) < W-MIN-PRICE
038000                 MOVE REP-OUT-PRICE(C4-SCAN-IDX) TO W-MIN-PRICE
038100             END-IF
038200             IF  REP-OUT-PRICE(C4-SCAN-IDX) > W-MAX-PRICE
038300                 MOVE REP-OUT-PRICE(C4-SCAN-IDX) TO W-MAX-PRICE
038400             END-IF
038500         END-IF
038600         MOVE REP-OUT-PRICE(C4-SCAN-IDX) TO W-LAST-PRICE
038700     END-IF
038800     ADD 1 TO C4-SCAN-IDX
038900     .
039000 C110-99.
039100     EXIT.
042200
042300******************************************************************
042400* C200-CALC-NORM-RANGE - (MAX-MIN)/MIN, HALF-UP TO 4 DECIMALS,   *
042500* MATCHING THE SOURCE'S MathContext(4,HALF_UP) PRECISION         *
042600******************************************************************
042700 C200-CALC-NORM-RANGE SECTION.
042800 C200-00.
042900     COMPUTE W-NORM-RANGE ROUNDED =
043000             (W-MAX-PRICE - W-MIN-PRICE) / W-MIN-PRICE
043100     .
043200 C200-99.
043300     EXIT.
043400
043500******************************************************************
043600* C300-SORT-RANK-TABLE - DESCENDING BUBBLE SORT OF NR-ROW(1) THRU*
043700* NR-ROW(NR-ROW-COUNT) BY NR-NORM-RANGE.  TIES KEEP THEIR         *
043800* RELATIVE ORDER (THE SORT NEVER SWAPS ON EQUAL VALUES).          *
043900******************************************************************
044000 C300-SORT-RANK-TABLE SECTION.
044100 C300-00.
044200     IF  NR-ROW-COUNT > 1
044300         PERFORM C310-OUTER-PASS THRU C310-99
044400                 VARYING C4-OUT-IDX FROM 1 BY 1
044500                 UNTIL C4-OUT-IDX > NR-ROW-COUNT - 1
044600     END-IF
044700     .
044800 C300-99.
044900     EXIT.
045000
045100 C310-OUTER-PASS.
045200     PERFORM C320-INNER-COMPARE THRU C320-99
045300             VARYING C4-IN-IDX FROM 1 BY 1
045400             UNTIL C4-IN-IDX > NR-ROW-COUNT - C4-OUT-IDX
045500     .
045600 C310-99.
045700     EXIT.
045800
045900 C320-INNER-COMPARE.
046000     IF  NR-NORM-RANGE(C4-IN-IDX) < NR-NORM-RANGE(C4-IN-IDX + 1)
046100         PERFORM C330-SWAP-ROWS
046200     END-IF
046300     .
046400 C320-99.
046500     EXIT.
046600
046700 C330-SWAP-ROWS SECTION.
046800 C330-00.
046900     MOVE NR-ROW(C4-IN-IDX)     TO W-RANK-SWAP-TEMP
047000     MOVE NR-ROW(C4-IN-IDX + 1) TO NR-ROW(C4-IN-IDX)
047100     MOVE W-RANK-SWAP-TEMP      TO NR-ROW(C4-IN-IDX + 1)
047200     .
047300 C330-99.
047400     EXIT.
