000100******************************************************************
000200* PRCDRV0E                                                      *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500
000600 PROGRAM-ID.    PRCDRV0O.
000700 AUTHOR.        D KOVACS.
000800 INSTALLATION.  COMMONWEALTH TRUST BANK - EDP DEPT.
000900 DATE-WRITTEN.  1986-04-14.
001000 DATE-COMPILED.
001100 SECURITY.      NONE.
001200
001300******************************************************************
001400* KURZBESCHREIBUNG :: BATCH CONTROL PROGRAM FOR THE TICKER PRICE *
001500*                     RECOMMENDATION RUN.  OPENS THE CONTROL     *
001600*                     CARD AND THE PRINT FILE, CALLS PRCLOD0M TO *
001700*                     LOAD THE PRICE HISTORY, THEN CALLS         *
001800*                     PRCSVC0M THREE TIMES TO PRODUCE THE        *
001900*                     RANKING, STATS AND HIGHEST-FOR-DATE        *
002000*                     SECTIONS OF THE REPORT.                    *
002100*                                                                *
002200* CHANGE LOG                                                     *
002300*----------------------------------------------------------------*
002400* VERS.   | DATE       | BY | TICKET    | DESCRIPTION             *
002500*---------|------------|----|-----------|--------------------------
002600* A.00.00 | 1986-04-14 | DK | DP-0118   | ORIGINAL INSTALLATION   *
002700* A.00.01 | 1986-06-02 | DK | DP-0131   | ADD PRICEIN2/3 (WAS 1   *
002800*         |            |    |           | INPUT FILE ONLY)        *
002900* A.01.00 | 1987-01-09 | RH | DP-0204   | ADD RANKING SECTION OF  *
003000*         |            |    |           | THE REPORT (GET-DESC-   *
003100*         |            |    |           | NORMALIZED-RANGES)      *
003200* A.01.01 | 1987-01-27 | RH | DP-0211   | ADD STATS SECTION       *
003300* A.02.00 | 1988-11-03 | DK | DP-0340   | ADD HIGHEST-FOR-DATE     *
003400*         |            |    |           | SECTION AND CTLCARD     *
003500*         |            |    |           | CONTROL-CARD FILE       *
003600* A.02.01 | 1990-05-21 | MP | DP-0402   | WIDEN PRICE FIELDS TO   *
003700*         |            |    |           | 9(09)V9(04), WAS 9(07)  *
003800* A.02.02 | 1992-02-18 | MP | DP-0455   | ADD PRICEIN4/5 (5 FILES *
003900*         |            |    |           | NOW SUPPORTED PER RUN)  *
004000* A.03.00 | 1995-09-07 | RH | DP-0588   | ALL-OR-NOTHING ABORT ON *
004100*         |            |    |           | HIGHEST-FOR-DATE WHEN A *
004200*         |            |    |           | SYMBOL HAS NO DATA      *
004300* A.03.01 | 1998-08-12 | JT | Y2K-0027  | WIDEN CTL-DATE / OBS-    *
004400*         |            |    |           | DATE TO CCYYMMDD (WAS   *
004500*         |            |    |           | YYMMDD) FOR YEAR 2000   *
004600* A.03.02 | 1999-01-06 | JT | Y2K-0027  | REGRESSION RUN SIGN-OFF *
004700* A.04.00 | 2001-03-15 | TW | DP-0702   | DISPLAY SKIPPED-ROW AND *
004800*         |            |    |           | FILES-LOADED COUNTS ON  *
004900*         |            |    |           | THE JOB LOG AT B090     *
004950* A.04.01 | 2002-06-11 | TW | DP-0719   | ADD W-RPT-LINES-CTR,    *
004960*         |            |    |           | STAGE RANK/STATS/HIGH   *
004970*         |            |    |           | ROWS THROUGH THE SHOP   *
004980*         |            |    |           | RECORD LAYOUTS BEFORE   *
004990*         |            |    |           | WRITING PRICERPT        *
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS SHOW-VERSION.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CONTROL-CARD-FILE   ASSIGN TO CTLCARD
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FILE-STATUS.
006300     SELECT PRICE-RPT-FILE      ASSIGN TO PRICERPT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FILE-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CONTROL-CARD-FILE.
007000 01  CONTROL-CARD-RECORD.
007100     05  CTL-TARGET-DATE-TEXT     PIC X(08).
007200     05  FILLER                   PIC X(72).
007300
007400 FD  PRICE-RPT-FILE.
007500 01  PRICE-RPT-RECORD.
007600     05  RPT-LINE-TEXT            PIC X(80).
007700     05  FILLER                   PIC X(02).
007800
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------------------------*
008100* SHARED TABLE AND RECORD LAYOUTS PULLED IN FROM THE LIBRARY    *
008200*--------------------------------------------------------------*
008300     COPY PRCREC0C.
008400     COPY PRCSTA0C.
008500     COPY PRCNRG0C.
008600     COPY PRCRLK0C.
008700     COPY PRCSLK0C.
008800     COPY PRCRPT0C.
008910
008920*--------------------------------------------------------------*
008930* 77-LEVEL COUNTER - REPORT LINES WRITTEN TO PRICERPT THIS RUN  *
008940*--------------------------------------------------------------*
008950 77  W-RPT-LINES-CTR          PIC S9(07) COMP VALUE ZERO.
008960
009000*--------------------------------------------------------------*
009100* COMP-FELDER - COMP COUNTERS, PREFIX Cn = PICTURE WIDTH        *
009200*--------------------------------------------------------------*
009300 01  COMP-FELDER.
009400     05  C4-SYM-IDX               PIC S9(04) COMP.
009500     05  C4-RANK-IDX              PIC S9(04) COMP.
009600     05  C4-FILES-LOADED          PIC S9(04) COMP VALUE ZERO.
009700     05  C4-ROWS-SKIPPED          PIC S9(04) COMP VALUE ZERO.
009800     05  C4-HIGH-IDX              PIC S9(04) COMP.
009900     05  FILLER                   PIC X(04).
010000
010100*--------------------------------------------------------------*
010200* DISPLAY-FELDER - DISPLAY WORK FIELDS, PREFIX D-               *
010300*--------------------------------------------------------------*
010400 01  DISPLAY-FELDER.
010500     05  D-NUM4                   PIC -9(04).
010600     05  D-NUM4-X REDEFINES D-NUM4
010700                              PIC X(05).
010800     05  FILLER                   PIC X(04).
010900
011000*--------------------------------------------------------------*
011100* KONSTANTE-FELDER - LITERALS, PREFIX K-                        *
011200*--------------------------------------------------------------*
011300 01  KONSTANTE-FELDER.
011400     05  K-MODUL                  PIC X(08) VALUE "PRCDRV0O".
011500     05  K-RANK-HDR               PIC X(40) VALUE
011600         "NORMALIZED RANGE RANKING (DESCENDING)".
011700     05  K-STATS-HDR              PIC X(40) VALUE
011800         "PER-SYMBOL PRICE STATISTICS".
011900     05  K-HIGH-HDR               PIC X(54) VALUE
012000         "HIGHEST NORMALIZED RANGE FOR TARGET DATE".
012100     05  FILLER                   PIC X(04).
012200
012300*--------------------------------------------------------------*
012400* SCHALTER - FILE-STATUS AND PROGRAM-STATUS SWITCHES            *
012500*--------------------------------------------------------------*
012600 01  SCHALTER.
012700     05  FILE-STATUS              PIC X(02).
012800         88  FILE-OK                        VALUE "00".
012900         88  FILE-NOK                        VALUE "01" THRU "99".
013000     05  REC-STAT REDEFINES  FILE-STATUS.
013100         10  FILE-STATUS1             PIC X.
013200             88  FILE-EOF                        VALUE "1".
013300             88  FILE-NONAME                     VALUE "3" "4"
013400                                                   "5" "6".
013500         10  FILLER                   PIC X.
013600     05  PRG-STATUS               PIC 9 VALUE ZERO.
013700         88  PRG-OK                          VALUE ZERO.
013800         88  PRG-ABBRUCH                     VALUE 1.
013900     05  HIGH-REQUESTED-FLAG      PIC 9 VALUE ZERO.
014000         88  HIGH-CARD-OK                    VALUE ZERO.
014100         88  HIGH-CARD-MISSING               VALUE 1.
014200
014300*--------------------------------------------------------------*
014400* WORK-FELDER - GENERAL WORK FIELDS, PREFIX W-                  *
014500*--------------------------------------------------------------*
014600 01  WORK-FELDER.
014700     05  W-CTL-DATE-N             PIC 9(08).
014800     05  W-CTL-DATE REDEFINES W-CTL-DATE-N.
014900         10  W-CTL-CCYY               PIC 9(04).
015000         10  W-CTL-MM                 PIC 9(02).
015100         10  W-CTL-DD                 PIC 9(02).
015200     05  FILLER                   PIC X(04).
015300
015400 PROCEDURE DIVISION.
015500******************************************************************
015600* STEUERUNGS-SECTION (MAIN CONTROL)                              *
015700******************************************************************
015800 A100-STEUERUNG SECTION.
015900 A100-00.
016000*    WENN UPSI-0 GESETZT IST, NUR DEN COMPILE-ZEITPUNKT ZEIGEN
016100     IF  SHOW-VERSION
016200         DISPLAY K-MODUL " COMPILED: " FUNCTION WHEN-COMPILED
016300         STOP RUN
016400     END-IF
016500
016600     PERFORM B000-VORLAUF
016700
016800     IF  PRG-ABBRUCH
016900         CONTINUE
017000     ELSE
017100         PERFORM B100-VERARBEITUNG
017200     END-IF
017300
017400     PERFORM B090-ENDE
017500     STOP RUN
017600     .
017700 A100-99.
017800     EXIT.
017900
018000******************************************************************
018100* VORLAUF - OPEN FILES, READ THE CONTROL CARD                    *
018200******************************************************************
018300 B000-VORLAUF SECTION.
018400 B000-00.
018500     OPEN INPUT CONTROL-CARD-FILE
018600     IF  FILE-OK
018700         READ CONTROL-CARD-FILE
018800             AT END
018900                 SET HIGH-CARD-MISSING TO TRUE
019000         END-READ
019100         IF  NOT HIGH-CARD-MISSING
019200             IF  CTL-TARGET-DATE-TEXT NUMERIC
019300                 MOVE CTL-TARGET-DATE-TEXT TO W-CTL-DATE-N
019400             ELSE
019500                 SET HIGH-CARD-MISSING TO TRUE
019600             END-IF
019700         END-IF
019800         CLOSE CONTROL-CARD-FILE
019900     ELSE
020000         SET HIGH-CARD-MISSING TO TRUE
020100     END-IF
020200
020300     OPEN OUTPUT PRICE-RPT-FILE
020400     IF  NOT FILE-OK
020500         DISPLAY K-MODUL ">>> CANNOT OPEN PRICERPT <<<"
020600         SET PRG-ABBRUCH TO TRUE
020700     END-IF
020800     .
020900 B000-99.
021000     EXIT.
021100
021200******************************************************************
021300* VERARBEITUNG - LOAD THE PRICES, THEN PRODUCE THE THREE REPORT  *
021400* SECTIONS                                                       *
021500******************************************************************
021600 B100-VERARBEITUNG SECTION.
021700 B100-00.
021800     PERFORM C100-LOAD-PRICES
021900
022000     WRITE PRICE-RPT-RECORD FROM K-RANK-HDR
022100     PERFORM C200-REPORT-RANKING
022200
022300     MOVE SPACES TO PRICE-RPT-RECORD
022400     WRITE PRICE-RPT-RECORD
022500     WRITE PRICE-RPT-RECORD FROM K-STATS-HDR
022600     PERFORM C300-REPORT-STATS
022700
022800     MOVE SPACES TO PRICE-RPT-RECORD
022900     WRITE PRICE-RPT-RECORD
023000     WRITE PRICE-RPT-RECORD FROM K-HIGH-HDR
023100     PERFORM C400-REPORT-HIGHEST
023200     .
023300 B100-99.
023400     EXIT.
023500
023600******************************************************************
023700* ENDE - CLOSE FILES, REPORT LOAD COUNTS, SET RETURN CODE        *
023800******************************************************************
023900 B090-ENDE SECTION.
024000 B090-00.
024100     CLOSE PRICE-RPT-FILE
024200
024300     DISPLAY K-MODUL " FILES LOADED: " C4-FILES-LOADED
024400             "  ROWS SKIPPED: " C4-ROWS-SKIPPED
024450     DISPLAY K-MODUL " REPORT LINES WRITTEN: " W-RPT-LINES-CTR
024500
024600     IF  PRG-ABBRUCH
024700         DISPLAY K-MODUL ">>> RUN ABORTED <<<"
024800         MOVE 9999 TO RETURN-CODE
024900     END-IF
025000     .
025100 B090-99.
025200     EXIT.
025300
025400******************************************************************
025500* C100-LOAD-PRICES - CALL THE LOADER MODULE ONCE PER RUN          *
025600******************************************************************
025700 C100-LOAD-PRICES SECTION.
025800 C100-00.
025900     CALL "PRCLOD0M" USING C4-FILES-LOADED, C4-ROWS-SKIPPED
026000     .
026100 C100-99.
026200     EXIT.
026300
026400******************************************************************
026500* C200-REPORT-RANKING - GET-DESC-NORMALIZED-RANGES               *
026600******************************************************************
026700 C200-REPORT-RANKING SECTION.
026800 C200-00.
026900     SET SVC-REQ-DESC-RANGES TO TRUE
027000     CALL "PRCSVC0M" USING SVC-LINK-REC
027100
027200     MOVE 1 TO C4-RANK-IDX
027300     PERFORM C210-WRITE-RANK-ROW THRU C210-99
027400             UNTIL C4-RANK-IDX > SVC-OUT-RANK-COUNT
027500     .
027600 C200-99.
027700     EXIT.
027800
027900******************************************************************
028000* C210 - ONE RANKING LINE PER PASS, C4-RANK-IDX IS THE DRIVER    *
028100******************************************************************
028200 C210-WRITE-RANK-ROW.
028250     MOVE SVC-RANK-SYMBOL(C4-RANK-IDX)     TO CN-SYMBOL
028270     MOVE SVC-RANK-NORM-RANGE(C4-RANK-IDX) TO CN-NORM-RANGE
028300     MOVE CN-SYMBOL     TO RPT-RANK-SYMBOL
028500     MOVE CN-NORM-RANGE TO RPT-RANK-NORM-RANGE
028700     WRITE PRICE-RPT-RECORD FROM RPT-RANKING-LINE
028750     ADD 1 TO W-RPT-LINES-CTR
028800     ADD 1 TO C4-RANK-IDX
028900     .
029000 C210-99.
029100     EXIT.
029200
029300******************************************************************
029400* C300-REPORT-STATS - GET-STATS FOR EVERY SUPPORTED SYMBOL        *
029500******************************************************************
029600 C300-REPORT-STATS SECTION.
029700 C300-00.
029800     SET REP-REQ-LIST-SYMBOLS TO TRUE
029900     CALL "PRCREP0M" USING REP-LINK-REC
030000
030100     MOVE 1 TO C4-SYM-IDX
030200     PERFORM C310-WRITE-STATS-ROW THRU C310-99
030300             UNTIL C4-SYM-IDX > REP-OUT-SYMBOL-COUNT
030400     .
030500 C300-99.
030600     EXIT.
030700
030800******************************************************************
030900* C310 - GET-STATS FOR ONE SYMBOL, C4-SYM-IDX IS THE DRIVER      *
031000******************************************************************
031100 C310-WRITE-STATS-ROW.
031200     MOVE REP-OUT-SYMBOL(C4-SYM-IDX) TO SVC-IN-SYMBOL
031300     SET SVC-REQ-GET-STATS TO TRUE
031400     CALL "PRCSVC0M" USING SVC-LINK-REC
031500
031520     IF  NOT SVC-RC-OK
031540         GO TO C310-SKIP
031560     END-IF
031580
031600     MOVE REP-OUT-SYMBOL(C4-SYM-IDX) TO CS-SYMBOL
031620     MOVE SVC-OUT-OLDEST             TO CS-OLDEST
031640     MOVE SVC-OUT-NEWEST             TO CS-NEWEST
031660     MOVE SVC-OUT-MIN-PRICE          TO CS-MIN-PRICE
031680     MOVE SVC-OUT-MAX-PRICE          TO CS-MAX-PRICE
031700     MOVE CS-SYMBOL                  TO RPT-STAT-SYMBOL
031800     MOVE CS-OLDEST                  TO RPT-STAT-OLDEST
031900     MOVE CS-NEWEST                  TO RPT-STAT-NEWEST
032000     MOVE CS-MIN-PRICE               TO RPT-STAT-MIN-PRICE
032100     MOVE CS-MAX-PRICE               TO RPT-STAT-MAX-PRICE
032200     WRITE PRICE-RPT-RECORD FROM RPT-STATS-LINE
032250     ADD 1 TO W-RPT-LINES-CTR
032300     .
032350 C310-SKIP.
032400     ADD 1 TO C4-SYM-IDX
032500     .
032700 C310-99.
032800     EXIT.
032900
033000******************************************************************
033100* C400-REPORT-HIGHEST - GET-HIGHEST-FOR-DATE, ALL-OR-NOTHING     *
033200******************************************************************
033300 C400-REPORT-HIGHEST SECTION.
033400 C400-00.
033500     IF  HIGH-CARD-MISSING
033600         DISPLAY K-MODUL ">>> NO CTLCARD TARGET DATE <<<"
033700         EXIT SECTION
033800     END-IF
033900
034000     MOVE W-CTL-DATE-N TO SVC-IN-OBS-DATE
034100     SET SVC-REQ-HIGHEST-DATE TO TRUE
034200     CALL "PRCSVC0M" USING SVC-LINK-REC
034300
034400     IF  SVC-RC-OK
034420         MOVE SVC-RANK-SYMBOL(1)    TO CN-SYMBOL
034440         MOVE SVC-OUT-NORM-RANGE    TO CN-NORM-RANGE
034500         MOVE W-CTL-DATE-N          TO RPT-HI-DATE
034600         MOVE CN-SYMBOL             TO RPT-HI-SYMBOL
034700         MOVE CN-NORM-RANGE         TO RPT-HI-NORM-RANGE
034800         WRITE PRICE-RPT-RECORD FROM RPT-HIGHEST-LINE
034850         ADD 1 TO W-RPT-LINES-CTR
034900     ELSE
035000         DISPLAY K-MODUL
035100             ">>> NO DATA FOR TARGET DATE - RUN ABORTED <<<"
035200         SET PRG-ABBRUCH TO TRUE
035300     END-IF
035400     .
035500 C400-99.
035600     EXIT.
