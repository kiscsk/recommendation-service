000100******************************************************************
000200* PRCCSV0C                                                      *
000300* PARSED FIELDS FOR ONE DATA ROW OF A <SYMBOL>_VALUES.CSV FEED  *
000400* (THE HEADER ROW ITSELF IS NEVER MOVED IN HERE - SEE D050)     *
000500******************************************************************
000600 01  PRICE-INPUT-RECORD.
000700     05  PI-TIMESTAMP-TEXT        PIC X(13).
000800     05  PI-TIMESTAMP             PIC 9(13).
000900     05  PI-SYMBOL                PIC X(10).
001000     05  PI-PRICE-TEXT            PIC X(14).
001100     05  PI-PRICE                 PIC 9(09)V9(04).
001200     05  FILLER                   PIC X(06).
