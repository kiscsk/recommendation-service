000100******************************************************************
000200* PRCRLK0C  --  LINK-REC FOR CALLS INTO PRCREP0M (REPOSITORY)   *
000300*                                                                *
000400* REP-REQUEST-CODE tells PRCREP0M which repository operation to *
000500* perform; REP-RETURN-CODE comes back 0/4 so the caller can      *
000600* tell "symbol not supported" apart from a clean answer without  *
000700* a zero ever standing in for a missing value.                   *
000800******************************************************************
000900 01  REP-LINK-REC.
001000     05  REP-LINK-HDR.
001100         10  REP-REQUEST-CODE         PIC X(04).
001200             88  REP-REQ-ADD-ENTRY        VALUE "ADDE".
001300             88  REP-REQ-IS-SUPPORTED     VALUE "SUPP".
001400             88  REP-REQ-LIST-SYMBOLS     VALUE "LIST".
001500             88  REP-REQ-LIST-PRICES      VALUE "PRCS".
001600         10  REP-RETURN-CODE          PIC S9(04) COMP.
001700             88  REP-RC-OK                VALUE ZERO.
001800             88  REP-RC-NOT-SUPPORTED     VALUE 4.
001900     05  REP-LINK-DATA.
002000         10  REP-IN-SYMBOL            PIC X(10).
002100         10  REP-IN-OBS-DATE          PIC 9(08).
002200         10  REP-IN-OBS-TIME          PIC 9(06).
002300         10  REP-IN-PRICE             PIC 9(09)V9(04).
002400         10  REP-OUT-SYMBOL-COUNT     PIC S9(04) COMP.
002500         10  REP-OUT-SYMBOL-LIST OCCURS 25 TIMES.
002600             15  REP-OUT-SYMBOL           PIC X(10).
002700         10  REP-OUT-ENTRY-COUNT      PIC S9(04) COMP.
002800         10  REP-OUT-PRICE-LIST OCCURS 500 TIMES.
002900             15  REP-OUT-OBS-DATE         PIC 9(08).
003000             15  REP-OUT-OBS-TIME         PIC 9(06).
003100             15  REP-OUT-PRICE            PIC 9(09)V9(04).
003200     05  FILLER                   PIC X(08).
