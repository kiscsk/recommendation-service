000100******************************************************************
000200* PRCRPT0C  --  PRICE RECOMMENDATION REPORT LINE LAYOUTS        *
000300*               (WRITTEN TO PRICERPT, SEE PRCDRV0E)              *
000400******************************************************************
000500 01  RPT-RANKING-LINE.
000600     05  RPT-RANK-SYMBOL          PIC X(10).
000700     05  FILLER                   PIC X(04).
000800     05  RPT-RANK-NORM-RANGE      PIC -9.9(04).
000900     05  FILLER                   PIC X(61).
001000
001100 01  RPT-STATS-LINE.
001200     05  RPT-STAT-SYMBOL          PIC X(10).
001300     05  FILLER                   PIC X(02).
001400     05  RPT-STAT-OLDEST          PIC Z(5)9.9(04).
001500     05  FILLER                   PIC X(02).
001600     05  RPT-STAT-NEWEST          PIC Z(5)9.9(04).
001700     05  FILLER                   PIC X(02).
001800     05  RPT-STAT-MIN-PRICE       PIC Z(5)9.9(04).
001900     05  FILLER                   PIC X(02).
002000     05  RPT-STAT-MAX-PRICE       PIC Z(5)9.9(04).
002100     05  FILLER                   PIC X(19).
002200
002300 01  RPT-HIGHEST-LINE.
002400     05  RPT-HI-DATE              PIC 9(08).
002500     05  FILLER                   PIC X(02).
002600     05  RPT-HI-SYMBOL            PIC X(10).
002700     05  FILLER                   PIC X(02).
002800     05  RPT-HI-NORM-RANGE        PIC -9.9(04).
002900     05  FILLER                   PIC X(45).
